000100******************************************************************
000200*                                                                *
000300*    COPYBOOK:   DBTABLES                                       *
000400*    DESCRIBES:  IN-STORAGE SELECTION TABLES FOR DBALRPT         *
000500*                                                                *
000600*    THE ACCOUNT, CREDIT AND DAILY-BALANCE DATA SETS ARE PLAIN   *
000700*    SEQUENTIAL FILES WITH NO INDEXED ACCESS, SO DBALRPT LOADS   *
000800*    THE ROWS THAT BELONG TO THE REQUESTED CUSTOMER/MONTH INTO   *
000900*    THESE TABLES ONE TIME PER RUN AND SEARCHES THEM REPEATEDLY  *
001000*    (ONCE PER ACCOUNT TYPE, ONCE PER CREDIT CATEGORY, ONCE PER   *
001100*    PRODUCT) INSTEAD OF RE-READING THE SOURCE FILES.  MODELLED  *
001200*    ON THE COBTABLE SEARCH TABLE USED BY THE AGED TRIAL BALANCE *
001300*    CONTROL BREAK JOB.                                          *
001400*                                                                *
001500*    MAINTENANCE HISTORY                                        *
001600*    MMDDYY  INIT  ------------------------------------------   *
001700*    040589  RVP   ORIGINAL COPYBOOK                             *
001800*    062094  DLT   RAISED DAILY TABLE OCCURS FROM 400 TO 999 -   *
001900*                  CUSTOMERS WITH MANY PRODUCTS WERE TRUNCATING  *
002000*    022501  HNK   Y2K - TABLE KEYS ARE CHARACTER, NO CHANGE     *
002100******************************************************************
002200*
002300 01  DBT-ACCT-TABLE.
002400     05  DBT-ACCT-ENTRY-CNT           PIC 9(03)  COMP VALUE 0.
002500     05  DBT-ACCT-ENTRY  OCCURS 0 TO 200 TIMES
002600                         DEPENDING ON DBT-ACCT-ENTRY-CNT
002700                         INDEXED BY DBT-ACCT-IDX.
002800         10  DBT-ACCT-ID              PIC X(10).
002900         10  DBT-ACCT-TYPE            PIC X(13).
003000         10  FILLER                   PIC X(05).
003100*
003200 01  DBT-CRED-TABLE.
003300     05  DBT-CRED-ENTRY-CNT           PIC 9(03)  COMP VALUE 0.
003400     05  DBT-CRED-ENTRY  OCCURS 0 TO 200 TIMES
003500                         DEPENDING ON DBT-CRED-ENTRY-CNT
003600                         INDEXED BY DBT-CRED-IDX.
003700         10  DBT-CRED-ID              PIC X(10).
003800         10  DBT-CRED-TYPE            PIC X(12).
003900         10  FILLER                   PIC X(05).
004000*
004100 01  DBT-DAILY-TABLE.
004200     05  DBT-DAILY-ENTRY-CNT          PIC 9(04)  COMP VALUE 0.
004300     05  DBT-DAILY-ENTRY OCCURS 0 TO 0999 TIMES
004400                         DEPENDING ON DBT-DAILY-ENTRY-CNT
004500                         INDEXED BY DBT-DAILY-IDX.
004600         10  DBT-DB-PRODUCT-ID        PIC X(10).
004700         10  DBT-DB-DATE              PIC X(10).
004800         10  DBT-DB-BALANCE           PIC S9(11)V99.
004900         10  FILLER                   PIC X(03).
005000*
