000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DBALRPT.
000300 AUTHOR.        R VANCE PORTER.
000400 INSTALLATION.  CONSUMER BANKING DP CENTER.
000500 DATE-WRITTEN.  03/15/89.
000600 DATE-COMPILED. 03/15/89.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*        THE PROGRAM'S PROCEDURE INCLUDES
001300*              PRODUCING THE CUSTOMER MONTHLY AVERAGE DAILY
001400*              BALANCE REPORT FOR ONE BANK CUSTOMER
001500*
001600*        IT IS DRIVEN BY A ONE-CARD RUN PARAMETER GIVING THE
001700*        CUSTOMER ID AND THE REPORT MONTH.  THE CUSTOMER,
001800*        ACCOUNT, CREDIT AND DAILY-BALANCE FILES ARE PLAIN
001900*        SEQUENTIAL FILES - THE DAILY-BALANCE FILE IS SORTED
002000*        ON PRODUCT ID AND DATE - THERE IS NO INDEXED ACCESS
002100*        TO ANY OF THEM.
002200*
002300*             INPUT PARAMETER CARD  - UT-S-PARMCARD
002400*             INPUT CUSTOMER FILE   - UT-S-DBCUST
002500*             INPUT ACCOUNT FILE    - UT-S-DBACCT
002600*             INPUT CREDIT FILE     - UT-S-DBCRED
002700*             INPUT DAILY BAL FILE  - UT-S-DBDAILY
002800*             OUTPUT REPORT FILE    - UT-S-DBALRPT
002900*
003000******************************************************************
003100*    CHANGE LOG
003200*    MMDDYY  INIT  -----------------------------------------------
003300*    031589  RVP   ORIGINAL PROGRAM
003400*    042289  RVP   ADDED SAVINGS-VIP AND CHECKING-PYME ACCOUNT
003500*                  SECTIONS - NEW PRODUCTS FROM MARKETING
003600*    091589  RVP   ADDED DIAGNOSTIC COUNTS AT END OF JOB
003700*    051190  DLT   CORRECTED PAGINATION - DETAIL LINES WERE
003800*                  SPLITTING ACROSS PAGE BREAKS - PR 1180
003900*    062094  DLT   ADDED AVGCALC SUBROUTINE CALL IN PLACE OF
004000*                  THE OLD IN-LINE COMPUTE - PR 1182/2290
004100*    110796  HNK   ADDED UNRECOGNIZED CREDIT TYPE EDIT - BAD
004200*                  INPUT WAS BEING SILENTLY DROPPED - PR 2301
004300*    022501  HNK   Y2K REVIEW - DB-DATE AND PARM-RPT-MONTH ARE
004400*                  CHARACTER ISO YYYY-MM, NO WINDOWING LOGIC
004500*                  EXISTED - CERTIFIED NO CHANGE REQUIRED
004600*    081503  RVP   CHANGED AVERAGE ROUNDING TO HALF-UP PER
004700*                  AUDIT FINDING 03-118 (SEE AVGCALC)
004800*    030107  DLT   NO FUNCTIONAL CHANGE - RECOMPILED UNDER NEW
004900*                  PROC FOR THE LE/370 MIGRATION
005000*    091509  RVP   RAISED DAILY-BALANCE TABLE SIZE - SEE
005100*                  DBTABLES - CUSTOMERS WITH MANY PRODUCTS
005200*                  WERE TRUNCATING THE DAILY DETAIL - PR 3355
005220*    030811  RVP   CONVERTED WS-SECTION-AVG-TL TO COMP-3 AND
005240*                  DBPRDBAL'S TOTAL/AVERAGE FIELDS TO MATCH -
005260*                  PR 3402.  ADDED A DAILY-TABLE HIGH-WATER-MARK
005280*                  COUNTER AT EOJ SO WE CAN SEE HOW CLOSE A RUN
005290*                  CAME TO THE PR 3355 TABLE LIMIT
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*
006400     SELECT PARM-FILE
006500            ASSIGN TO UT-S-PARMCARD
006600            ACCESS MODE IS SEQUENTIAL.
006700*
006800     SELECT CUSTOMER-FILE
006900            ASSIGN TO UT-S-DBCUST
007000            ACCESS MODE IS SEQUENTIAL
007100            FILE STATUS IS CUST-FILE-STATUS.
007200*
007300     SELECT ACCOUNT-FILE
007400            ASSIGN TO UT-S-DBACCT
007500            ACCESS MODE IS SEQUENTIAL
007600            FILE STATUS IS ACCT-FILE-STATUS.
007700*
007800     SELECT CREDIT-FILE
007900            ASSIGN TO UT-S-DBCRED
008000            ACCESS MODE IS SEQUENTIAL
008100            FILE STATUS IS CRED-FILE-STATUS.
008200*
008300     SELECT DAILY-BAL-FILE
008400            ASSIGN TO UT-S-DBDAILY
008500            ACCESS MODE IS SEQUENTIAL
008600            FILE STATUS IS DAILY-FILE-STATUS.
008700*
008800     SELECT REPORT-FILE
008900            ASSIGN TO UT-S-DBALRPT
009000            ACCESS MODE IS SEQUENTIAL.
009100*
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  PARM-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 80 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS PARM-REC.
010100 01  PARM-REC.
010200     05  PARM-CUST-ID                 PIC X(10).
010300     05  PARM-RPT-MONTH               PIC X(07).
010400     05  FILLER                       PIC X(63).
010500*
010600 FD  CUSTOMER-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 62 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS DB-CUSTOMER-REC.
011200     COPY DBCUST.
011300*
011400 FD  ACCOUNT-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 104 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS DB-ACCOUNT-REC.
012000     COPY DBACCT.
012100*
012200 FD  CREDIT-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 66 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS DB-CREDIT-REC.
012800     COPY DBCRED.
012900*
013000 FD  DAILY-BAL-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 33 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS DB-DAILY-BALANCE-REC.
013600     COPY DBDAILY.
013700*
013800 FD  REPORT-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 132 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS RPT-REC.
014400 01  RPT-REC                          PIC X(132).
014500*
014600 WORKING-STORAGE SECTION.
014620 77  WS-DAILY-HIGH-WTR-MARK           PIC 9(04)  COMP VALUE ZERO. PR3402
014640*
014800 01  WS-PARA-NAME                     PIC X(20)  VALUE SPACES.
014900*
015000 01  FILE-STATUS-CODES.
015100     05  CUST-FILE-STATUS             PIC X(02).
015200         88  CUST-FILE-OK              VALUE '00'.
015300     05  ACCT-FILE-STATUS             PIC X(02).
015400         88  ACCT-FILE-OK              VALUE '00'.
015500     05  CRED-FILE-STATUS             PIC X(02).
015600         88  CRED-FILE-OK              VALUE '00'.
015700     05  DAILY-FILE-STATUS            PIC X(02).
015800         88  DAILY-FILE-OK             VALUE '00'.
015900     05  FILLER                       PIC X(02).
016000*
016100 01  FLAGS-AND-SWITCHES.
016200     05  WS-EOF-CUST-SW               PIC X(01)  VALUE 'N'.
016300         88  EOF-CUST                  VALUE 'Y'.
016400     05  WS-EOF-ACCT-SW               PIC X(01)  VALUE 'N'.
016500         88  EOF-ACCT                  VALUE 'Y'.
016600     05  WS-EOF-CRED-SW               PIC X(01)  VALUE 'N'.
016700         88  EOF-CRED                  VALUE 'Y'.
016800     05  WS-EOF-DAILY-SW              PIC X(01)  VALUE 'N'.
016900         88  EOF-DAILY                 VALUE 'Y'.
017000     05  WS-CUST-FOUND-SW             PIC X(01)  VALUE 'N'.
017100         88  CUST-FOUND                VALUE 'Y'.
017200     05  WS-CATEGORY-MATCH-SW         PIC X(01)  VALUE 'N'.
017300     05  FILLER                       PIC X(03).
017400*
017500 01  WS-ABEND-FIELDS.
017600     05  ABEND-REASON                 PIC X(60)  VALUE SPACES.
017700     05  EXPECTED-VAL                 PIC X(10)  VALUE SPACES.
017800     05  ZERO-VAL                     PIC 9      VALUE ZERO.
017900     05  ONE-VAL                      PIC 9      VALUE 1.
018000*
018100 01  WS-REQUESTED-CUSTOMER.
018200     05  WS-REQUESTED-CUST-ID         PIC X(10).
018300     05  FILLER                       PIC X(10).
018400*
018500 01  COUNTERS-AND-ACCUMULATORS.
018600     05  WS-CUST-READ-CTR             PIC 9(05)  COMP VALUE 0.
018700     05  WS-ACCT-READ-CTR             PIC 9(05)  COMP VALUE 0.
018800     05  WS-ACCT-SEL-CTR              PIC 9(05)  COMP VALUE 0.
018900     05  WS-CRED-READ-CTR             PIC 9(05)  COMP VALUE 0.
019000     05  WS-CRED-SEL-CTR              PIC 9(05)  COMP VALUE 0.
019100     05  WS-DAILY-READ-CTR            PIC 9(05)  COMP VALUE 0.
019200     05  WS-DAILY-SEL-CTR             PIC 9(05)  COMP VALUE 0.
019300     05  WS-PRODUCTS-PRINTED          PIC 9(05)  COMP VALUE 0.
019400     05  WS-BAD-CATEGORY-CTR          PIC 9(03)  COMP VALUE 0.
019500     05  WS-LINES                     PIC 9(03)  COMP VALUE 0.
019600     05  WS-PAGES                     PIC 9(03)  COMP VALUE 1.
019700     05  WS-SECTION-CNT               PIC 9(05)  COMP VALUE 0.
019800     05  WS-GRAND-CNT                 PIC 9(05)  COMP VALUE 0.
019900     05  WS-ACCT-TYPE-SUB             PIC 9(02)  COMP VALUE 0.
020000     05  WS-CRED-CAT-SUB              PIC 9(02)  COMP VALUE 0.
020100*
020200 01  WS-SECTION-AVG-ACCUM.
020300     05  WS-SECTION-AVG-TL            PIC S9(13)V99 COMP-3        PR3402
020310             VALUE 0.
020400     05  FILLER                       PIC X(05).
020500*
020600 01  WS-CURRENT-TYPE-HOLD.
020700     05  WS-CURRENT-TYPE              PIC X(13).
020800     05  FILLER                       PIC X(07).
020900*
022000 01  WS-PARM-MONTH-BREAKOUT.
022100     05  WS-PARM-MONTH-WORK           PIC X(07).
022200     05  FILLER                       PIC X(13).
022300 01  WS-PARM-MONTH-R REDEFINES WS-PARM-MONTH-BREAKOUT.
022400     05  WS-PARM-YEAR                 PIC 9(04).
022500     05  FILLER                       PIC X(01).
022600     05  WS-PARM-MONTH-NUM            PIC 9(02).
022700     05  FILLER                       PIC X(13).
022800*
022900 01  WS-MONTH-DERIVATION.
023000     05  WS-RPT-FIRST-DAY             PIC X(10).
023100     05  WS-RPT-LAST-DAY              PIC X(10).
023200     05  WS-RPT-LAST-DAY-NUM          PIC 9(02)  COMP.
023300     05  WS-LAST-DAY-EDIT             PIC 99.
023400     05  WS-LEAP-YEAR-SW              PIC X(01)  VALUE 'N'.
023500         88  LEAP-YEAR                 VALUE 'Y'.
023600     05  WS-DIV4-QUOTIENT             PIC 9(04)  COMP.
023700     05  WS-DIV4-REMAINDER            PIC 9(02)  COMP.
023800     05  WS-DIV100-QUOTIENT           PIC 9(04)  COMP.
023900     05  WS-DIV100-REMAINDER          PIC 9(02)  COMP.
024000     05  WS-DIV400-QUOTIENT           PIC 9(04)  COMP.
024100     05  WS-DIV400-REMAINDER          PIC 9(03)  COMP.
024200     05  FILLER                       PIC X(10).
024300*
024400 01  WS-DAYS-IN-MONTH-TABLE.
024500     05  FILLER        PIC 9(02)  VALUE 31.
024600     05  FILLER        PIC 9(02)  VALUE 28.
024700     05  FILLER        PIC 9(02)  VALUE 31.
024800     05  FILLER        PIC 9(02)  VALUE 30.
024900     05  FILLER        PIC 9(02)  VALUE 31.
025000     05  FILLER        PIC 9(02)  VALUE 30.
025100     05  FILLER        PIC 9(02)  VALUE 31.
025200     05  FILLER        PIC 9(02)  VALUE 31.
025300     05  FILLER        PIC 9(02)  VALUE 30.
025400     05  FILLER        PIC 9(02)  VALUE 31.
025500     05  FILLER        PIC 9(02)  VALUE 30.
025600     05  FILLER        PIC 9(02)  VALUE 31.
025700 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
025800     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES       PIC 9(02).
025900*
026000 01  WS-ACCT-TYPE-TABLE.
026100     05  FILLER        PIC X(13)  VALUE 'SAVINGS'.
026200     05  FILLER        PIC X(13)  VALUE 'CHECKING'.
026300     05  FILLER        PIC X(13)  VALUE 'FIXED_TERM'.
026400     05  FILLER        PIC X(13)  VALUE 'SAVINGS_VIP'.
026500     05  FILLER        PIC X(13)  VALUE 'CHECKING_PYME'.
026600 01  WS-ACCT-TYPE-TAB REDEFINES WS-ACCT-TYPE-TABLE.
026700     05  WS-ACCT-TYPE-ENTRY OCCURS 5 TIMES       PIC X(13).
026800*
026900 01  WS-ACCT-SECTION-TITLE-TABLE.
027000     05  FILLER        PIC X(20)  VALUE 'SAVINGS ACCOUNTS'.
027100     05  FILLER        PIC X(20)  VALUE 'CHECKING ACCOUNTS'.
027200     05  FILLER        PIC X(20)  VALUE 'FIXED-TERM ACCOUNTS'.
027300     05  FILLER        PIC X(20)  VALUE 'SAVINGS-VIP ACCOUNTS'.
027400     05  FILLER        PIC X(20)  VALUE 'CHECKING-PYME ACCTS'.
027500 01  WS-ACCT-TITLE-TAB REDEFINES WS-ACCT-SECTION-TITLE-TABLE.
027600     05  WS-ACCT-SECTION-TITLE OCCURS 5 TIMES    PIC X(20).
027700*
027800 01  WS-CRED-CAT-TITLE-TABLE.
027900     05  FILLER        PIC X(20)  VALUE 'CREDITS (LOANS)'.
028000     05  FILLER        PIC X(20)  VALUE 'CREDIT CARDS'.
028100 01  WS-CRED-CAT-TITLE-TAB REDEFINES WS-CRED-CAT-TITLE-TABLE.
028200     05  WS-CRED-CAT-TITLE OCCURS 2 TIMES        PIC X(20).
028300*
028400     COPY DBTABLES.
028500*
028600     COPY DBPRDBAL.
028700*
028800* PROGRAM REPORT LINES.
028900*
029000 01  RH-REPORT-HEADER-1.
029100     05  FILLER            PIC X(01)   VALUE SPACES.
029200     05  FILLER            PIC X(20)
029300                  VALUE 'REPORT NO DBR-0100'.
029400     05  FILLER            PIC X(10)   VALUE SPACES.
029500     05  FILLER            PIC X(40)
029600                  VALUE 'CUSTOMER MONTHLY AVERAGE DAILY BALANCE'.
029700     05  FILLER            PIC X(08)   VALUE SPACES.
029800     05  FILLER            PIC X(05)   VALUE 'PAGE '.
029900     05  RH-PAGE-NO        PIC ZZ9.
030000     05  FILLER            PIC X(45)   VALUE SPACES.
030100*
030200 01  RH-REPORT-HEADER-2.
030300     05  FILLER            PIC X(01)   VALUE SPACES.
030400     05  FILLER            PIC X(12)   VALUE 'CUSTOMER ID:'.
030500     05  RH-CUST-ID        PIC X(10).
030600     05  FILLER            PIC X(03)   VALUE SPACES.
030700     05  FILLER            PIC X(05)   VALUE 'NAME:'.
030800     05  RH-CUST-NAME      PIC X(30).
030900     05  FILLER            PIC X(03)   VALUE SPACES.
031000     05  FILLER            PIC X(05)   VALUE 'TYPE:'.
031100     05  RH-CUST-TYPE      PIC X(10).
031200     05  FILLER            PIC X(03)   VALUE SPACES.
031300     05  FILLER            PIC X(06)   VALUE 'MONTH:'.
031400     05  RH-RPT-MONTH      PIC X(07).
031500     05  FILLER            PIC X(37)   VALUE SPACES.
031600*
031700 01  SH-SECTION-HEADING.
031800     05  FILLER            PIC X(05)   VALUE SPACES.
031900     05  SH-SECTION-NAME   PIC X(20).
032000     05  FILLER            PIC X(09)   VALUE 'SECTION'.
032100     05  FILLER            PIC X(98)   VALUE SPACES.
032200*
032300 01  NP-NO-PRODUCTS-LINE.
032400     05  FILLER            PIC X(10)   VALUE SPACES.
032500     05  FILLER            PIC X(20)   VALUE 'NO PRODUCTS'.
032600     05  FILLER            PIC X(102)  VALUE SPACES.
032700*
032800 01  PL-PRODUCT-LINE.
032900     05  FILLER            PIC X(03)   VALUE SPACES.
033000     05  PL-PRODUCT-ID     PIC X(10).
033100     05  FILLER            PIC X(02)   VALUE SPACES.
033200     05  PL-PRODUCT-TYPE   PIC X(13).
033300     05  FILLER            PIC X(02)   VALUE SPACES.
033400     05  FILLER            PIC X(06)   VALUE 'DAYS: '.
033500     05  PL-DAYS           PIC ZZ9.
033600     05  FILLER            PIC X(02)   VALUE SPACES.
033700     05  FILLER            PIC X(07)   VALUE 'TOTAL: '.
033800     05  PL-TOTAL          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
033900     05  FILLER            PIC X(02)   VALUE SPACES.
034000     05  FILLER            PIC X(05)   VALUE 'AVG: '.
034100     05  PL-AVERAGE        PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
034200     05  FILLER            PIC X(38)   VALUE SPACES.
034300*
034400 01  DD-DAILY-DETAIL.
034500     05  FILLER            PIC X(10)   VALUE SPACES.
034600     05  FILLER            PIC X(06)   VALUE 'DATE: '.
034700     05  DD-DATE           PIC X(10).
034800     05  FILLER            PIC X(04)   VALUE SPACES.
034900     05  FILLER            PIC X(09)   VALUE 'BALANCE: '.
035000     05  DD-BALANCE        PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
035100     05  FILLER            PIC X(75)   VALUE SPACES.
035200*
035300 01  ST-SECTION-TOTAL.
035400     05  FILLER            PIC X(05)   VALUE SPACES.
035500     05  FILLER            PIC X(22)
035600                  VALUE 'SECTION TOTAL PRODUCTS'.
035700     05  ST-SECTION-CNT    PIC ZZ9.
035800     05  FILLER            PIC X(03)   VALUE SPACES.
035900     05  FILLER            PIC X(20)
036000                  VALUE 'SUM OF AVG BALANCES:'.
036100     05  ST-SECTION-AVG-TOTAL PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
036200     05  FILLER            PIC X(58)   VALUE SPACES.
036300*
036400 01  GT-GRAND-TOTAL.
036500     05  FILLER            PIC X(05)   VALUE SPACES.
036600     05  FILLER            PIC X(30)
036700                  VALUE 'GRAND TOTAL PRODUCTS PROCESSED'.
036800     05  GT-GRAND-CNT      PIC ZZZ9.
036900     05  FILLER            PIC X(93)   VALUE SPACES.
037000*
037100 01  EW-WARNING-LINE.
037200     05  FILLER            PIC X(05)   VALUE SPACES.
037300     05  FILLER            PIC X(30)
037400                  VALUE '*** WARNING - NO DAILY BAL FOR'.
037500     05  EW-PRODUCT-ID     PIC X(10).
037600     05  FILLER            PIC X(03)   VALUE SPACES.
037700     05  FILLER            PIC X(15)   VALUE '- ZERO DAYS ***'.
037800     05  FILLER            PIC X(69)   VALUE SPACES.
037900*
038000 01  WS-BLANK-LINE.
038100     05  FILLER            PIC X(132)  VALUE SPACES.
038200*
038300 01  DISPLAY-LINE.
038400     05  DISP-MESSAGE      PIC X(35).
038500     05  DISP-VALUE        PIC ZZZZ9.
038600*
038700 PROCEDURE DIVISION.
038800*
038900 000-MAINLINE.
039000     PERFORM 050-OPEN-FILES       THRU 050-EXIT.
039100     PERFORM 100-READ-PARM-CARD   THRU 100-EXIT.
039200     PERFORM 200-FIND-CUSTOMER    THRU 200-EXIT.
039300     PERFORM 250-DERIVE-REPORT-MONTH THRU 250-EXIT.
039400     PERFORM 300-LOAD-ACCOUNTS    THRU 300-EXIT.
039500     PERFORM 400-LOAD-CREDITS     THRU 400-EXIT.
039600     PERFORM 450-LOAD-DAILY-BALANCES THRU 450-EXIT.
039700     PERFORM 500-WRITE-RPT-HEADER THRU 500-EXIT.
039800     PERFORM 600-ACCOUNT-SECTION  THRU 600-EXIT
039900         VARYING WS-ACCT-TYPE-SUB FROM 1 BY 1
040000         UNTIL WS-ACCT-TYPE-SUB > 5.
040100     PERFORM 700-CREDIT-SECTION   THRU 700-EXIT
040200         VARYING WS-CRED-CAT-SUB FROM 1 BY 1
040300         UNTIL WS-CRED-CAT-SUB > 2.
040400     PERFORM 900-WRITE-GRAND-TOTALS THRU 900-EXIT.
040500     PERFORM 950-DISPLAY-PROG-DIAG THRU 950-EXIT.
040600     PERFORM 980-CLOSE-FILES      THRU 980-EXIT.
040700     MOVE ZERO TO RETURN-CODE.
040800     GOBACK.
040900*
041000 050-OPEN-FILES.
041100     MOVE '050-OPEN-FILES' TO WS-PARA-NAME.
041200     OPEN INPUT  PARM-FILE
041300                 CUSTOMER-FILE
041400                 ACCOUNT-FILE
041500                 CREDIT-FILE
041600                 DAILY-BAL-FILE.
041700     OPEN OUTPUT REPORT-FILE.
041800 050-EXIT.
041900     EXIT.
042000*
042100 100-READ-PARM-CARD.
042200     MOVE '100-READ-PARM-CARD' TO WS-PARA-NAME.
042300     READ PARM-FILE
042400         AT END
042500             MOVE 'MISSING RUN PARAMETER CARD' TO ABEND-REASON
042600             GO TO 1000-ABEND-RTN.
042700     MOVE PARM-CUST-ID   TO WS-REQUESTED-CUST-ID.
042800     MOVE PARM-RPT-MONTH TO WS-PARM-MONTH-WORK.
042900 100-EXIT.
043000     EXIT.
043100*
043200 200-FIND-CUSTOMER.
043300     MOVE '200-FIND-CUSTOMER' TO WS-PARA-NAME.
043400     MOVE 'N' TO WS-CUST-FOUND-SW.
043500     PERFORM 210-READ-CUSTOMER THRU 210-EXIT
043600         UNTIL EOF-CUST OR CUST-FOUND.
043700     IF NOT CUST-FOUND
043800         MOVE 'CUSTOMER NOT FOUND ON CUSTOMER FILE' TO ABEND-REASON
043900         MOVE WS-REQUESTED-CUST-ID TO EXPECTED-VAL
044000         GO TO 1000-ABEND-RTN.
044100 200-EXIT.
044200     EXIT.
044300*
044400 210-READ-CUSTOMER.
044500     READ CUSTOMER-FILE
044600         AT END MOVE 'Y' TO WS-EOF-CUST-SW
044700         GO TO 210-EXIT.
044800     ADD 1 TO WS-CUST-READ-CTR.
044900     IF CUST-ID = WS-REQUESTED-CUST-ID
045000         MOVE 'Y' TO WS-CUST-FOUND-SW.
045100 210-EXIT.
045200     EXIT.
045300*
045400 250-DERIVE-REPORT-MONTH.
045500     MOVE '250-DERIVE-RPT-MONTH' TO WS-PARA-NAME.
045800     MOVE WS-DAYS-IN-MONTH (WS-PARM-MONTH-NUM)
045900                            TO WS-RPT-LAST-DAY-NUM.
046000     IF WS-PARM-MONTH-NUM = 2
046100         PERFORM 260-CHECK-LEAP-YEAR THRU 260-EXIT
046200         IF LEAP-YEAR
046300             MOVE 29 TO WS-RPT-LAST-DAY-NUM.
046400     MOVE WS-RPT-LAST-DAY-NUM TO WS-LAST-DAY-EDIT.
046500     STRING WS-PARM-MONTH-WORK DELIMITED BY SIZE
046600            '-01'             DELIMITED BY SIZE
046700         INTO WS-RPT-FIRST-DAY.
046800     STRING WS-PARM-MONTH-WORK DELIMITED BY SIZE
046900            '-'               DELIMITED BY SIZE
047000            WS-LAST-DAY-EDIT  DELIMITED BY SIZE
047100         INTO WS-RPT-LAST-DAY.
047200 250-EXIT.
047300     EXIT.
047400*
047500 260-CHECK-LEAP-YEAR.
047600     MOVE 'N' TO WS-LEAP-YEAR-SW.
047700     DIVIDE WS-PARM-YEAR BY 4   GIVING WS-DIV4-QUOTIENT
047800                                REMAINDER WS-DIV4-REMAINDER.
047900     DIVIDE WS-PARM-YEAR BY 100 GIVING WS-DIV100-QUOTIENT
048000                                REMAINDER WS-DIV100-REMAINDER.
048100     DIVIDE WS-PARM-YEAR BY 400 GIVING WS-DIV400-QUOTIENT
048200                                REMAINDER WS-DIV400-REMAINDER.
048300     IF WS-DIV4-REMAINDER NOT = ZERO
048400         GO TO 260-EXIT.
048500     IF WS-DIV100-REMAINDER NOT = ZERO
048600         MOVE 'Y' TO WS-LEAP-YEAR-SW
048700         GO TO 260-EXIT.
048800     IF WS-DIV400-REMAINDER = ZERO
048900         MOVE 'Y' TO WS-LEAP-YEAR-SW.
049000 260-EXIT.
049100     EXIT.
049200*
049300 300-LOAD-ACCOUNTS.
049400     MOVE '300-LOAD-ACCOUNTS' TO WS-PARA-NAME.
049500     MOVE 'N' TO WS-EOF-ACCT-SW.
049600     MOVE ZERO TO DBT-ACCT-ENTRY-CNT.
049700     PERFORM 310-READ-ACCOUNT THRU 310-EXIT
049800         UNTIL EOF-ACCT.
049900 300-EXIT.
050000     EXIT.
050100*
050200 310-READ-ACCOUNT.
050300     READ ACCOUNT-FILE
050400         AT END MOVE 'Y' TO WS-EOF-ACCT-SW
050500         GO TO 310-EXIT.
050600     ADD 1 TO WS-ACCT-READ-CTR.
050700     IF ACCT-CUSTOMER-ID = WS-REQUESTED-CUST-ID
050800         ADD 1 TO DBT-ACCT-ENTRY-CNT
050900         ADD 1 TO WS-ACCT-SEL-CTR
051000         SET DBT-ACCT-IDX TO DBT-ACCT-ENTRY-CNT
051100         MOVE ACCT-ID   TO DBT-ACCT-ID (DBT-ACCT-IDX)
051200         MOVE ACCT-TYPE TO DBT-ACCT-TYPE (DBT-ACCT-IDX).
051300 310-EXIT.
051400     EXIT.
051500*
051600 400-LOAD-CREDITS.
051700     MOVE '400-LOAD-CREDITS' TO WS-PARA-NAME.
051800     MOVE 'N' TO WS-EOF-CRED-SW.
051900     MOVE ZERO TO DBT-CRED-ENTRY-CNT.
052000     PERFORM 410-READ-CREDIT THRU 410-EXIT
052100         UNTIL EOF-CRED.
052200 400-EXIT.
052300     EXIT.
052400*
052500 410-READ-CREDIT.
052600     READ CREDIT-FILE
052700         AT END MOVE 'Y' TO WS-EOF-CRED-SW
052800         GO TO 410-EXIT.
052900     ADD 1 TO WS-CRED-READ-CTR.
053000     IF CRED-CUSTOMER-ID = WS-REQUESTED-CUST-ID
053100         ADD 1 TO DBT-CRED-ENTRY-CNT
053200         ADD 1 TO WS-CRED-SEL-CTR
053300         SET DBT-CRED-IDX TO DBT-CRED-ENTRY-CNT
053400         MOVE CRED-ID   TO DBT-CRED-ID (DBT-CRED-IDX)
053500         MOVE CRED-TYPE TO DBT-CRED-TYPE (DBT-CRED-IDX).
053600 410-EXIT.
053700     EXIT.
053800*
053900 450-LOAD-DAILY-BALANCES.
054000     MOVE '450-LOAD-DAILY-BALS' TO WS-PARA-NAME.
054100     MOVE 'N' TO WS-EOF-DAILY-SW.
054200     MOVE ZERO TO DBT-DAILY-ENTRY-CNT.
054300     PERFORM 460-READ-DAILY-BAL THRU 460-EXIT
054400         UNTIL EOF-DAILY.
054450     MOVE DBT-DAILY-ENTRY-CNT TO WS-DAILY-HIGH-WTR-MARK.         PR3402
054500 450-EXIT.
054600     EXIT.
054700*
054800 460-READ-DAILY-BAL.
054900     READ DAILY-BAL-FILE
055000         AT END MOVE 'Y' TO WS-EOF-DAILY-SW
055100         GO TO 460-EXIT.
055200     ADD 1 TO WS-DAILY-READ-CTR.
055300     IF DB-DATE-YYYY-MM = WS-PARM-MONTH-WORK
055400         ADD 1 TO DBT-DAILY-ENTRY-CNT
055500         ADD 1 TO WS-DAILY-SEL-CTR
055600         SET DBT-DAILY-IDX TO DBT-DAILY-ENTRY-CNT
055700         MOVE DB-PRODUCT-ID TO DBT-DB-PRODUCT-ID (DBT-DAILY-IDX)
055800         MOVE DB-DATE       TO DBT-DB-DATE (DBT-DAILY-IDX)
055900         MOVE DB-BALANCE    TO DBT-DB-BALANCE (DBT-DAILY-IDX).
056000 460-EXIT.
056100     EXIT.
056200*
056300 500-WRITE-RPT-HEADER.
056400     MOVE '500-WRITE-RPT-HEADER' TO WS-PARA-NAME.
056500     MOVE WS-PAGES TO RH-PAGE-NO.
056600     WRITE RPT-REC FROM RH-REPORT-HEADER-1
056700         AFTER ADVANCING NEXT-PAGE.
056800     MOVE CUST-ID             TO RH-CUST-ID.
056900     MOVE CUST-NAME           TO RH-CUST-NAME.
057000     MOVE CUST-TYPE           TO RH-CUST-TYPE.
057100     MOVE WS-PARM-MONTH-WORK  TO RH-RPT-MONTH.
057200     WRITE RPT-REC FROM RH-REPORT-HEADER-2
057300         AFTER ADVANCING 1.
057400     WRITE RPT-REC FROM WS-BLANK-LINE
057500         AFTER ADVANCING 1.
057600     MOVE 3 TO WS-LINES.
057700 500-EXIT.
057800     EXIT.
057900*
058000 600-ACCOUNT-SECTION.
058100     MOVE '600-ACCOUNT-SECTION' TO WS-PARA-NAME.
058200     MOVE WS-ACCT-TYPE-ENTRY (WS-ACCT-TYPE-SUB)
058300                              TO WS-CURRENT-TYPE.
058400     MOVE WS-ACCT-SECTION-TITLE (WS-ACCT-TYPE-SUB)
058500                              TO SH-SECTION-NAME.
058600     PERFORM 605-SECTION-HEADING THRU 605-EXIT.
058700     MOVE ZERO TO WS-SECTION-CNT.
058800     MOVE ZERO TO WS-SECTION-AVG-TL.
058900     PERFORM 610-FIND-TYPE-ACCTS THRU 610-EXIT
059000         VARYING DBT-ACCT-IDX FROM 1 BY 1
059100         UNTIL DBT-ACCT-IDX > DBT-ACCT-ENTRY-CNT.
059200     IF WS-SECTION-CNT = ZERO
059300         PERFORM 690-NO-PRODUCTS THRU 690-EXIT.
059400     PERFORM 695-SECTION-TOTAL THRU 695-EXIT.
059500 600-EXIT.
059600     EXIT.
059700*
059800 605-SECTION-HEADING.
059900     WRITE RPT-REC FROM SH-SECTION-HEADING
060000         AFTER ADVANCING 2.
060100     ADD 2 TO WS-LINES.
060200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
060300 605-EXIT.
060400     EXIT.
060500*
060600 610-FIND-TYPE-ACCTS.
060700     IF DBT-ACCT-TYPE (DBT-ACCT-IDX) = WS-CURRENT-TYPE
060800         MOVE DBT-ACCT-ID (DBT-ACCT-IDX)   TO DBP-PRODUCT-ID
060900         MOVE DBT-ACCT-TYPE (DBT-ACCT-IDX) TO DBP-PRODUCT-TYPE
061000         PERFORM 650-LOAD-DAILY-BALS THRU 650-EXIT
061100         CALL 'AVGCALC' USING DBP-PRODUCT-BALANCE                 PR1182
061200         PERFORM 660-WRITE-PRODUCT-LINES THRU 660-EXIT
061300         ADD 1 TO WS-SECTION-CNT
061400         ADD DBP-AVERAGE-BALANCE TO WS-SECTION-AVG-TL
061500         ADD 1 TO WS-PRODUCTS-PRINTED.
061600 610-EXIT.
061700     EXIT.
061800*
061900 650-LOAD-DAILY-BALS.
062000     MOVE ZERO TO DBP-DAYS.
062100     PERFORM 655-SCAN-DAILY-TABLE THRU 655-EXIT
062200         VARYING DBT-DAILY-IDX FROM 1 BY 1
062300         UNTIL DBT-DAILY-IDX > DBT-DAILY-ENTRY-CNT.
062400 650-EXIT.
062500     EXIT.
062600*
062700 655-SCAN-DAILY-TABLE.
062800     IF DBT-DB-PRODUCT-ID (DBT-DAILY-IDX) = DBP-PRODUCT-ID
062900         AND DBP-DAYS < 31
063000             ADD 1 TO DBP-DAYS
063100             SET DBP-DETAIL-IDX TO DBP-DAYS
063200             MOVE DBT-DB-DATE (DBT-DAILY-IDX)
063300                   TO DBP-DETAIL-DATE (DBP-DETAIL-IDX)
063400             MOVE DBT-DB-BALANCE (DBT-DAILY-IDX)
063500                   TO DBP-DETAIL-BALANCE (DBP-DETAIL-IDX).
063600 655-EXIT.
063700     EXIT.
063800*
063900 660-WRITE-PRODUCT-LINES.
064000     IF DBP-ZERO-DAYS
064100         PERFORM 665-WRITE-WARNING THRU 665-EXIT
064200         GO TO 660-EXIT.
064300     PERFORM 670-WRITE-PRODUCT-TOTAL THRU 670-EXIT.
064400     PERFORM 675-WRITE-DAILY-DETAIL THRU 675-EXIT
064500         VARYING DBP-DETAIL-IDX FROM 1 BY 1
064600         UNTIL DBP-DETAIL-IDX > DBP-DAYS.
064700 660-EXIT.
064800     EXIT.
064900*
065000 665-WRITE-WARNING.
065100     MOVE DBP-PRODUCT-ID TO EW-PRODUCT-ID.
065200     WRITE RPT-REC FROM EW-WARNING-LINE
065300         AFTER ADVANCING 1.
065400     ADD 1 TO WS-LINES.
065500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
065600 665-EXIT.
065700     EXIT.
065800*
065900 670-WRITE-PRODUCT-TOTAL.
066000     MOVE DBP-PRODUCT-ID      TO PL-PRODUCT-ID.
066100     MOVE DBP-PRODUCT-TYPE    TO PL-PRODUCT-TYPE.
066200     MOVE DBP-DAYS            TO PL-DAYS.
066300     MOVE DBP-TOTAL-BALANCE   TO PL-TOTAL.
066400     MOVE DBP-AVERAGE-BALANCE TO PL-AVERAGE.
066500     WRITE RPT-REC FROM PL-PRODUCT-LINE
066600         AFTER ADVANCING 1.
066700     ADD 1 TO WS-LINES.
066800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
066900 670-EXIT.
067000     EXIT.
067100*
067200 675-WRITE-DAILY-DETAIL.
067300     MOVE DBP-DETAIL-DATE (DBP-DETAIL-IDX)    TO DD-DATE.
067400     MOVE DBP-DETAIL-BALANCE (DBP-DETAIL-IDX) TO DD-BALANCE.
067500     WRITE RPT-REC FROM DD-DAILY-DETAIL
067600         AFTER ADVANCING 1.
067700     ADD 1 TO WS-LINES.
067800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
067900 675-EXIT.
068000     EXIT.
068100*
068200 690-NO-PRODUCTS.
068300     WRITE RPT-REC FROM NP-NO-PRODUCTS-LINE
068400         AFTER ADVANCING 1.
068500     ADD 1 TO WS-LINES.
068600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
068700 690-EXIT.
068800     EXIT.
068900*
069000 695-SECTION-TOTAL.
069100     MOVE WS-SECTION-CNT     TO ST-SECTION-CNT.
069200     MOVE WS-SECTION-AVG-TL  TO ST-SECTION-AVG-TOTAL.
069300     WRITE RPT-REC FROM ST-SECTION-TOTAL
069400         AFTER ADVANCING 1.
069500     WRITE RPT-REC FROM WS-BLANK-LINE
069600         AFTER ADVANCING 1.
069700     ADD 2 TO WS-LINES.
069800     ADD WS-SECTION-CNT TO WS-GRAND-CNT.
069900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
070000 695-EXIT.
070100     EXIT.
070200*
070300 700-CREDIT-SECTION.
070400     MOVE '700-CREDIT-SECTION' TO WS-PARA-NAME.
070500     MOVE WS-CRED-CAT-TITLE (WS-CRED-CAT-SUB) TO SH-SECTION-NAME.
070600     PERFORM 705-CREDIT-SEC-HEADING THRU 705-EXIT.
070700     MOVE ZERO TO WS-SECTION-CNT.
070800     MOVE ZERO TO WS-SECTION-AVG-TL.
070900     PERFORM 710-FIND-CATEGORY-CREDS THRU 710-EXIT
071000         VARYING DBT-CRED-IDX FROM 1 BY 1
071100         UNTIL DBT-CRED-IDX > DBT-CRED-ENTRY-CNT.
071200     IF WS-SECTION-CNT = ZERO
071300         PERFORM 690-NO-PRODUCTS THRU 690-EXIT.
071400     PERFORM 695-SECTION-TOTAL THRU 695-EXIT.
071500 700-EXIT.
071600     EXIT.
071700*
071800 705-CREDIT-SEC-HEADING.
071900     WRITE RPT-REC FROM SH-SECTION-HEADING
072000         AFTER ADVANCING 2.
072100     ADD 2 TO WS-LINES.
072200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
072300 705-EXIT.
072400     EXIT.
072500*
072600 710-FIND-CATEGORY-CREDS.
072700     MOVE 'N' TO WS-CATEGORY-MATCH-SW.
072800     IF DBT-CRED-TYPE (DBT-CRED-IDX) = 'CREDIT_CARD '
072900         IF WS-CRED-CAT-SUB = 2
073000             MOVE 'Y' TO WS-CATEGORY-MATCH-SW.
073100     IF DBT-CRED-TYPE (DBT-CRED-IDX) = 'PERSONAL    ' OR
073200        DBT-CRED-TYPE (DBT-CRED-IDX) = 'BUSINESS    '
073300         IF WS-CRED-CAT-SUB = 1
073400             MOVE 'Y' TO WS-CATEGORY-MATCH-SW.
073500     IF DBT-CRED-TYPE (DBT-CRED-IDX) NOT = 'CREDIT_CARD ' AND
073600        DBT-CRED-TYPE (DBT-CRED-IDX) NOT = 'PERSONAL    ' AND
073700        DBT-CRED-TYPE (DBT-CRED-IDX) NOT = 'BUSINESS    '
073800         IF WS-CRED-CAT-SUB = 1
073900             PERFORM 720-BAD-CATEGORY THRU 720-EXIT.              PR2301
074000     IF WS-CATEGORY-MATCH-SW = 'Y'
074010         MOVE DBT-CRED-ID (DBT-CRED-IDX)   TO DBP-PRODUCT-ID
074100         MOVE DBT-CRED-TYPE (DBT-CRED-IDX) TO DBP-PRODUCT-TYPE
074200         PERFORM 650-LOAD-DAILY-BALS THRU 650-EXIT
074300         CALL 'AVGCALC' USING DBP-PRODUCT-BALANCE                 PR1182
074400         PERFORM 660-WRITE-PRODUCT-LINES THRU 660-EXIT
074500         ADD 1 TO WS-SECTION-CNT
074600         ADD DBP-AVERAGE-BALANCE TO WS-SECTION-AVG-TL
074700         ADD 1 TO WS-PRODUCTS-PRINTED.
074800 710-EXIT.
074900     EXIT.
075000*
075100 720-BAD-CATEGORY.
075200     DISPLAY 'DBALRPT - UNRECOGNIZED CREDIT TYPE '
075300         DBT-CRED-TYPE (DBT-CRED-IDX)
075400         ' FOR CREDIT ID ' DBT-CRED-ID (DBT-CRED-IDX).
075500     ADD 1 TO WS-BAD-CATEGORY-CTR.
075600 720-EXIT.
075700     EXIT.
075800*
075900 790-CHECK-PAGINATION.
076000     IF WS-LINES > 55                                             PR1180
076100         ADD 1 TO WS-PAGES
076200         MOVE WS-PAGES TO RH-PAGE-NO
076300         WRITE RPT-REC FROM RH-REPORT-HEADER-1
076400             AFTER ADVANCING NEXT-PAGE
076500         MOVE 1 TO WS-LINES.
076600 790-EXIT.
076700     EXIT.
076800*
076900 900-WRITE-GRAND-TOTALS.
077000     MOVE '900-WRITE-GRAND-TOT' TO WS-PARA-NAME.
077100     MOVE WS-GRAND-CNT TO GT-GRAND-CNT.
077200     WRITE RPT-REC FROM GT-GRAND-TOTAL
077300         AFTER ADVANCING 2.
077400 900-EXIT.
077500     EXIT.
077600*
077700 950-DISPLAY-PROG-DIAG.
077800     DISPLAY '****     DBALRPT RUNNING    ****'.
077900     MOVE 'CUSTOMER RECORDS READ             ' TO DISP-MESSAGE.
078000     MOVE WS-CUST-READ-CTR TO DISP-VALUE.
078100     DISPLAY DISPLAY-LINE.
078200     MOVE 'ACCOUNT RECORDS READ              ' TO DISP-MESSAGE.
078300     MOVE WS-ACCT-READ-CTR TO DISP-VALUE.
078400     DISPLAY DISPLAY-LINE.
078500     MOVE 'ACCOUNT RECORDS SELECTED          ' TO DISP-MESSAGE.
078600     MOVE WS-ACCT-SEL-CTR TO DISP-VALUE.
078700     DISPLAY DISPLAY-LINE.
078800     MOVE 'CREDIT RECORDS READ               ' TO DISP-MESSAGE.
078900     MOVE WS-CRED-READ-CTR TO DISP-VALUE.
079000     DISPLAY DISPLAY-LINE.
079100     MOVE 'CREDIT RECORDS SELECTED           ' TO DISP-MESSAGE.
079200     MOVE WS-CRED-SEL-CTR TO DISP-VALUE.
079300     DISPLAY DISPLAY-LINE.
079400     MOVE 'DAILY BALANCE RECORDS READ        ' TO DISP-MESSAGE.
079500     MOVE WS-DAILY-READ-CTR TO DISP-VALUE.
079600     DISPLAY DISPLAY-LINE.
079700     MOVE 'DAILY BALANCE RECORDS SELECTED     ' TO DISP-MESSAGE.
079800     MOVE WS-DAILY-SEL-CTR TO DISP-VALUE.
079900     DISPLAY DISPLAY-LINE.
080000     MOVE 'PRODUCTS PRINTED ON REPORT         ' TO DISP-MESSAGE.
080100     MOVE WS-PRODUCTS-PRINTED TO DISP-VALUE.
080200     DISPLAY DISPLAY-LINE.
080300     MOVE 'UNRECOGNIZED CREDIT TYPES SKIPPED  ' TO DISP-MESSAGE.
080400     MOVE WS-BAD-CATEGORY-CTR TO DISP-VALUE.
080500     DISPLAY DISPLAY-LINE.
080550     MOVE 'DAILY TABLE HIGH WATER MARK        ' TO DISP-MESSAGE. PR3402
080560     MOVE WS-DAILY-HIGH-WTR-MARK TO DISP-VALUE.                  PR3402
080570     DISPLAY DISPLAY-LINE.                                       PR3402
080600     DISPLAY '****     DBALRPT EOJ        ****'.
080700 950-EXIT.
080800     EXIT.
080900*
081000 980-CLOSE-FILES.
081100     MOVE '980-CLOSE-FILES' TO WS-PARA-NAME.
081200     CLOSE PARM-FILE
081300           CUSTOMER-FILE
081400           ACCOUNT-FILE
081500           CREDIT-FILE
081600           DAILY-BAL-FILE
081700           REPORT-FILE.
081800 980-EXIT.
081900     EXIT.
082000*
082100 1000-ABEND-RTN.
082200     DISPLAY '*** ABNORMAL END OF JOB - DBALRPT ***' UPON CONSOLE.
082300     DISPLAY ABEND-REASON.
082400     DISPLAY EXPECTED-VAL.
082500     PERFORM 980-CLOSE-FILES THRU 980-EXIT.
082600     DIVIDE ZERO-VAL INTO ONE-VAL.
082700*
082800*  END OF PROGRAM DBALRPT
