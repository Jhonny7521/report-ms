000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AVGCALC.
000300 AUTHOR.        R VANCE PORTER.
000400 INSTALLATION.  CONSUMER BANKING DP CENTER.
000500 DATE-WRITTEN.  04/05/89.
000600 DATE-COMPILED. 04/05/89.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*        SUBROUTINE TO CALCULATE A PRODUCT'S MONTHLY AVERAGE
001300*        DAILY BALANCE - CALLED BY PROGRAM DBALRPT ONCE FOR
001400*        EVERY ACCOUNT AND EVERY CREDIT IT PRINTS.
001500*
001600*        SUMS THE DAILY DETAIL PASSED IN DBP-DAILY-DETAIL,
001700*        DIVIDES BY THE DAY COUNT IN DBP-DAYS ROUNDED TO 2
001800*        DECIMALS, AND RETURNS BOTH FIGURES TO THE CALLER IN
001900*        THE SAME DBP-PRODUCT-BALANCE AREA.  IF DBP-DAYS IS
002000*        ZERO ON ENTRY THE PRODUCT HAS NO DAILY-BALANCE ROWS
002100*        FOR THE MONTH - THIS IS NOT TREATED AS AN ABEND, THE
002200*        ZERO-DAY FLAG IS RAISED SO THE CALLER CAN PRINT A
002300*        WARNING LINE INSTEAD OF A TOTAL.
002400*
002500******************************************************************
002600*    CHANGE LOG
002700*    MMDDYY  INIT  -----------------------------------------------
002800*    040589  RVP   ORIGINAL PROGRAM
002900*    091589  RVP   ADDED DIAGNOSTIC DISPLAY BREAKOUT FIELDS
003000*    051190  DLT   CORRECTED SIGN HANDLING ON NEGATIVE TOTALS -
003100*                  OVERDRAWN CHECKING ACCOUNTS WERE AVERAGING
003200*                  POSITIVE - PR 1182
003300*    062094  DLT   RAISED DAILY DETAIL TO 31 ENTRIES IN DBPRDBAL
003400*                  TO COVER A FULL CALENDAR MONTH
003500*    110796  HNK   ADDED ZERO-DAY-RTN - PRODUCTS WITH NO DAILY
003600*                  BALANCE ROWS WERE ABENDING ON DIVIDE BY ZERO
003700*                  IN THE OLD IN-LINE COMPUTE - PR 2290
003800*    022501  HNK   Y2K REVIEW - NO DATE ARITHMETIC IN THIS
003900*                  PROGRAM, DATES ARE PASSED THROUGH UNCHANGED -
004000*                  CERTIFIED NO CHANGE REQUIRED
004100*    081503  RVP   CHANGED ROUNDING FROM TRUNCATE TO ROUNDED ON
004200*                  THE AVERAGE COMPUTE PER AUDIT FINDING 03-118 -
004300*                  HALF-UP ROUNDING IS NOW THE STANDARD
004400*    030107  DLT   NO FUNCTIONAL CHANGE - RECOMPILED UNDER NEW
004500*                  PROC FOR THE LE/370 MIGRATION
004550*    030811  RVP   CONVERTED TOTAL/AVERAGE FIELDS IN DBPRDBAL TO
004560*                  COMP-3 - PR 3402.  ADDED A CALL SEQUENCE
004570*                  COUNTER SO THE ZERO-DAY MESSAGE CAN BE TIED
004580*                  BACK TO A SPECIFIC INVOCATION IN THE JOB LOG
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     UPSI-0 IS AVGC-DEBUG-SWITCH.
005300*
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*
005620 77  WS-CALL-SEQ-NO            PIC 9(04)  COMP VALUE ZERO.        PR3402
005640*
005700 01  WS-FIELDS.
005800     05  WS-PARA-NAME              PIC X(20)  VALUE SPACES.
005900     05  WS-PROGRAM-STATUS         PIC X(30)  VALUE SPACES.
006000     05  WS-SUB                    PIC 9(02)  COMP VALUE 0.
006100*
006200 01  WS-DIAG-FIELDS.
006300     05  WS-TOTAL-DISPLAY          PIC S9(13)V99 VALUE 0.
006400     05  WS-TOTAL-DISPLAY-R  REDEFINES WS-TOTAL-DISPLAY.
006500         10  WS-TOTAL-SIGN-BYTE    PIC X(01).
006600         10  FILLER                PIC X(14).
006700     05  WS-AVERAGE-DISPLAY        PIC S9(11)V99 VALUE 0.
006800     05  WS-AVERAGE-DISPLAY-R  REDEFINES WS-AVERAGE-DISPLAY.
006900         10  WS-AVG-WHOLE          PIC S9(11).
007000         10  WS-AVG-CENTS          PIC 99.
007100     05  WS-DAYS-DISPLAY           PIC 9(02) VALUE 0.
007200     05  WS-DAYS-DISPLAY-R  REDEFINES WS-DAYS-DISPLAY.
007300         10  WS-DAYS-ALPHA         PIC XX.
007400*
007500 LINKAGE SECTION.
007600*
007700     COPY DBPRDBAL.
007800*
007900 PROCEDURE DIVISION USING DBP-PRODUCT-BALANCE.
008000*
008100 000-MAIN.
008200     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
008250     ADD 1 TO WS-CALL-SEQ-NO.                                     PR3402
008300     PERFORM 100-CALC-AVERAGE THRU 100-EXIT.
008400     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
008500     GOBACK.
008600*
008700 100-CALC-AVERAGE.
008800     MOVE '100-CALC-AVERAGE    ' TO WS-PARA-NAME.
008900     IF DBP-DAYS = ZERO
009000         PERFORM 200-ZERO-DAY-RTN THRU 200-EXIT
009100         GO TO 100-EXIT.
009200     PERFORM 150-SUM-DAILY-BALANCES THRU 150-EXIT.
009300     COMPUTE DBP-AVERAGE-BALANCE ROUNDED =                        F03118
009400             DBP-TOTAL-BALANCE / DBP-DAYS.
009500     MOVE 'N' TO DBP-ZERO-DAY-FLAG.
009600     PERFORM 300-FORMAT-DIAG THRU 300-EXIT.
009700 100-EXIT.
009800     EXIT.
009900*
010000 150-SUM-DAILY-BALANCES.
010100     MOVE '150-SUM-DAILY-BALAN ' TO WS-PARA-NAME.
010200     MOVE ZERO TO DBP-TOTAL-BALANCE.
010300     PERFORM 160-ADD-ONE-DAY THRU 160-EXIT
010400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > DBP-DAYS.
010500 150-EXIT.
010600     EXIT.
010700*
010800 160-ADD-ONE-DAY.
010900     ADD DBP-DETAIL-BALANCE (WS-SUB) TO DBP-TOTAL-BALANCE.        PR1182
011000 160-EXIT.
011100     EXIT.
011200*
011300 200-ZERO-DAY-RTN.
011400     MOVE '200-ZERO-DAY-RTN    ' TO WS-PARA-NAME.
011500     MOVE ZERO TO DBP-TOTAL-BALANCE.
011600     MOVE ZERO TO DBP-AVERAGE-BALANCE.
011700     MOVE 'Y' TO DBP-ZERO-DAY-FLAG.                               PR2290
011800     DISPLAY 'AVGCALC - NO DAILY BALANCE ROWS FOR PRODUCT '
011900         DBP-PRODUCT-ID ' CALL SEQ ' WS-CALL-SEQ-NO.              PR3402
012000 200-EXIT.
012100     EXIT.
012200*
012300 300-FORMAT-DIAG.
012400     MOVE '300-FORMAT-DIAG     ' TO WS-PARA-NAME.
012500     MOVE DBP-TOTAL-BALANCE   TO WS-TOTAL-DISPLAY.
012600     MOVE DBP-AVERAGE-BALANCE TO WS-AVERAGE-DISPLAY.
012700     MOVE DBP-DAYS            TO WS-DAYS-DISPLAY.
012800 300-EXIT.
012900     EXIT.
013000*
013100*  END OF PROGRAM AVGCALC
