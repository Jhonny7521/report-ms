000100******************************************************************
000200*                                                                *
000300*    COPYBOOK:   DBPRDBAL                                       *
000400*    DESCRIBES:  PRODUCT-BALANCE RESULT AREA                     *
000500*                                                                *
000600*    BUILT BY DBALRPT FOR ONE ACCOUNT OR CREDIT AT A TIME - THE  *
000700*    DRIVER FILLS IN THE ID, TYPE AND DAILY DETAIL FROM THE      *
000800*    DBT-DAILY-TABLE SEARCH, THEN CALLS AVGCALC TO FILL IN THE   *
000900*    TOTAL, AVERAGE AND ZERO-DAY FLAG - SAME PASSED-AND-MODIFIED *
001000*    LINKAGE CONVENTION USED BY SAMOS3 FOR PRODUCT-STATS.        *
001100*                                                                *
001200*    MAINTENANCE HISTORY                                        *
001300*    MMDDYY  INIT  ------------------------------------------   *
001400*    040589  RVP   ORIGINAL COPYBOOK                             *
001500*    062094  DLT   RAISED DAILY DETAIL OCCURS TO 31 - MAX DAYS   *
001600*                  IN A CALENDAR MONTH                           *
001700*    022501  HNK   Y2K - NO DATE WINDOWING PERFORMED HERE, THE   *
001800*                  DETAIL DATES ARE COPIED VERBATIM FROM DBDAILY *
001850*    030811  RVP   CONVERTED TOTAL/AVERAGE TO COMP-3 TO MATCH    *
001860*                  STANDARD ACCUMULATOR USAGE - PR 3402          *
001900******************************************************************
002000*
002100 01  DBP-PRODUCT-BALANCE.
002200*
002300*        ACCOUNT OR CREDIT ID THIS ENTRY DESCRIBES
002400     05  DBP-PRODUCT-ID                PIC X(10).
002500*
002600*        ACCOUNT TYPE, OR CREDIT TYPE FOR CREDIT PRODUCTS
002700     05  DBP-PRODUCT-TYPE              PIC X(13).
002800*
002900*        NUMBER OF DAILY-BALANCE ROWS FOUND FOR THE MONTH -
003000*        SET BY THE DRIVER BEFORE THE CALL, NOT CHANGED BY IT
003100     05  DBP-DAYS                      PIC 9(02)     COMP.
003200*
003300*        SUM OF THE MONTH'S DAILY BALANCES - COMPUTED BY AVGCALC
003400     05  DBP-TOTAL-BALANCE             PIC S9(13)V99 COMP-3.      PR3402
003500*
003600*        MONTHLY AVERAGE DAILY BALANCE, 2 DECIMALS, ROUNDED
003700*        HALF-UP - COMPUTED BY AVGCALC
003800     05  DBP-AVERAGE-BALANCE           PIC S9(11)V99 COMP-3.      PR3402
003900*
004000*        SET TO 'Y' BY AVGCALC WHEN DBP-DAYS IS ZERO SO THE
004100*        DRIVER PRINTS A WARNING LINE INSTEAD OF A TOTAL LINE
004200     05  DBP-ZERO-DAY-FLAG             PIC X(01)     VALUE 'N'.
004300         88  DBP-ZERO-DAYS             VALUE 'Y'.
004400         88  DBP-DAYS-PRESENT          VALUE 'N'.
004500*
004600*        ONE ENTRY PER DAILY-BALANCE ROW SELECTED FOR THIS
004700*        PRODUCT AND MONTH, IN DATE ORDER - A CALENDAR MONTH
004800*        NEVER EXCEEDS 31 DAYS
004900     05  DBP-DAILY-DETAIL OCCURS 31 TIMES
005000                     INDEXED BY DBP-DETAIL-IDX.
005100         10  DBP-DETAIL-DATE           PIC X(10).
005200         10  DBP-DETAIL-BALANCE        PIC S9(11)V99.
005300*
005400     05  FILLER                        PIC X(10).
005500*
