000100******************************************************************
000200*                                                                *
000300*    COPYBOOK:   DBCRED                                         *
000400*    DESCRIBES:  CREDIT PRODUCT RECORD                           *
000500*                                                                *
000600*    ONE ROW PER CREDIT PRODUCT (PERSONAL LOAN, BUSINESS LOAN,   *
000700*    OR CREDIT CARD).  SELECTED BY CRED-CUSTOMER-ID DURING THE   *
000800*    LOAD-CREDITS STEP OF DBALRPT, THEN SPLIT BY CRED-TYPE INTO  *
000900*    THE LOAN SECTION (PERSONAL/BUSINESS) AND THE CREDIT CARD    *
001000*    SECTION (CREDIT_CARD) OF THE REPORT.                        *
001100*                                                                *
001200*    MAINTENANCE HISTORY                                        *
001300*    MMDDYY  INIT  ------------------------------------------   *
001400*    031589  RVP   ORIGINAL COPYBOOK                             *
001500*    062094  DLT   ADDED CREDIT_CARD AS A VALID CRED-TYPE        *
001600*    022501  HNK   Y2K - NO DATE FIELDS ON THIS RECORD, NO CHG   *
001700******************************************************************
001800*
001900 01  DB-CREDIT-REC.
002000*
002100*        UNIQUE CREDIT IDENTIFIER
002200     05  CRED-ID                      PIC X(10).
002300*
002400*        OWNING CUSTOMER - SELECTION KEY AGAINST DB-CUSTOMER-REC
002500     05  CRED-CUSTOMER-ID             PIC X(10).
002600*
002700*        CREDIT TYPE - PERSONAL AND BUSINESS FALL IN THE LOAN
002800*        SECTION OF THE REPORT, CREDIT_CARD IN THE CREDIT CARD
002900*        SECTION.  ANY OTHER VALUE IS AN UNRECOGNIZED CATEGORY.
003000     05  CRED-TYPE                    PIC X(12).
003100         88  CRED-IS-PERSONAL         VALUE 'PERSONAL    '.
003200         88  CRED-IS-BUSINESS         VALUE 'BUSINESS    '.
003300         88  CRED-IS-CREDIT-CARD      VALUE 'CREDIT_CARD '.
003400*
003500*        ORIGINAL AMOUNT GRANTED
003600     05  CRED-AMOUNT                  PIC S9(11)V99.
003700*
003800*        OUTSTANDING BALANCE - SIGNED
003900     05  CRED-BALANCE                 PIC S9(11)V99.
004000*
004100*        CREDIT STATUS - E.G. ACTIVE, PAID-OFF, DELINQUENT
004200     05  CRED-STATUS                  PIC X(08).
004300*
004400*    RECORD LENGTH IS 66 BYTES - NO FILLER ADDED, FIELD WIDTHS
004500*    ARE FIXED BY THE DATA SET LAYOUT AGREED WITH DATA CONTROL.
004600*
