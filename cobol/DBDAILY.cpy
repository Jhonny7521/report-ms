000100******************************************************************
000200*                                                                *
000300*    COPYBOOK:   DBDAILY                                        *
000400*    DESCRIBES:  PRODUCT DAILY BALANCE RECORD                    *
000500*                                                                *
000600*    ONE ROW PER PRODUCT PER CALENDAR DAY - PRODUCT MAY BE AN    *
000700*    ACCT-ID OR A CRED-ID.  FILE IS SORTED BY DB-PRODUCT-ID THEN *
000800*    DB-DATE.  DBALRPT SCANS THE WHOLE FILE ONCE PER RUN INTO A  *
000900*    WORKING-STORAGE TABLE (SEE DBTABLES) AND THEN SEARCHES THAT *
001000*    TABLE PER PRODUCT RATHER THAN RE-READING THE FILE.          *
001100*                                                                *
001200*    MAINTENANCE HISTORY                                        *
001300*    MMDDYY  INIT  ------------------------------------------   *
001400*    031589  RVP   ORIGINAL COPYBOOK                             *
001500*    022501  HNK   Y2K - DB-DATE IS CHARACTER ISO YYYY-MM-DD,    *
001600*                  NO WINDOWING NEEDED, VERIFIED NO CHANGE       *
001700******************************************************************
001800*
001900 01  DB-DAILY-BALANCE-REC.
002000*
002100*        ACCOUNT OR CREDIT THE BALANCE BELONGS TO - SELECTION KEY
002200     05  DB-PRODUCT-ID                PIC X(10).
002300*
002400*        BALANCE DATE, ISO YYYY-MM-DD.  SELECTED BY COMPARING
002500*        THE YYYY-MM PREFIX TO THE REPORT MONTH PARAMETER.
002600     05  DB-DATE                      PIC X(10).
002700     05  DB-DATE-YR-MO REDEFINES DB-DATE.
002800         10  DB-DATE-YYYY-MM          PIC X(07).
002900         10  FILLER                   PIC X(03).
003200*
003300*        END-OF-DAY BALANCE - SIGNED, MAY BE NEGATIVE
003400     05  DB-BALANCE                   PIC S9(11)V99.
003500*
003600*    RECORD LENGTH IS 33 BYTES.  FIELD WIDTHS ARE FIXED BY THE
003700*    DATA SET LAYOUT AGREED WITH DATA CONTROL - THE ONLY FILLER
003800*    IN THIS RECORD IS THE REDEFINES BREAKOUT OF DB-DATE ABOVE.
003900*
