000100******************************************************************
000200*                                                                *
000300*    COPYBOOK:   DBCUST                                         *
000400*    DESCRIBES:  CUSTOMER MASTER RECORD                         *
000500*                                                                *
000600*    ONE ROW PER BANK CUSTOMER, KEYED BY CUST-ID.  READ BY THE   *
000700*    DAILY-BALANCE AVERAGE REPORT DRIVER (DBALRPT) TO RESOLVE    *
000800*    THE CUSTOMER NAME, TYPE AND DOCUMENT NUMBER PRINTED ON THE  *
000900*    REPORT HEADER LINE.  FILE IS SEQUENTIAL, NOT KEYED -        *
001000*    DBALRPT READS FORWARD UNTIL CUST-ID MATCHES THE REQUESTED  *
001100*    CUSTOMER OR END OF FILE.                                    *
001200*                                                                *
001300*    MAINTENANCE HISTORY                                        *
001400*    MMDDYY  INIT  ------------------------------------------   *
001500*    031589  RVP   ORIGINAL COPYBOOK                             *
001600*    091592  DLT   ADDED CUST-DOC-NUMBER FOR GOVT ID REPORTING   *
001700*    022501  HNK   Y2K - NO DATE FIELDS ON THIS RECORD, NO CHG   *
001800******************************************************************
001900*
002000 01  DB-CUSTOMER-REC.
002100*
002200*        UNIQUE CUSTOMER IDENTIFIER - PRIMARY SELECTION KEY
002300     05  CUST-ID                      PIC X(10).
002400*
002500*        CUSTOMER DISPLAY NAME - PRINTED ON REPORT HEADER
002600     05  CUST-NAME                    PIC X(30).
002700*
002800*        CUSTOMER CATEGORY - EITHER PERSONAL OR BUSINESS
002900     05  CUST-TYPE                    PIC X(10).
003000         88  CUST-IS-PERSONAL         VALUE 'PERSONAL'.
003100         88  CUST-IS-BUSINESS         VALUE 'BUSINESS'.
003200*
003300*        GOVERNMENT ISSUED DOCUMENT NUMBER FOR THE CUSTOMER
003400     05  CUST-DOC-NUMBER              PIC X(12).
003500*
003600*    RECORD LENGTH IS 62 BYTES - NO FILLER ADDED, FIELD WIDTHS
003700*    ARE FIXED BY THE DATA SET LAYOUT AGREED WITH DATA CONTROL.
003800*
