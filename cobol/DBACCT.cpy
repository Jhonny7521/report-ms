000100******************************************************************
000200*                                                                *
000300*    COPYBOOK:   DBACCT                                         *
000400*    DESCRIBES:  DEPOSIT ACCOUNT RECORD                          *
000500*                                                                *
000600*    ONE ROW PER DEPOSIT ACCOUNT (SAVINGS, CHECKING, FIXED-TERM, *
000700*    SAVINGS-VIP, CHECKING-PYME).  SELECTED BY ACCT-CUSTOMER-ID  *
000800*    DURING THE LOAD-ACCOUNTS STEP OF DBALRPT AND FILTERED AGAIN *
000900*    BY ACCT-TYPE WHEN EACH OF THE FIVE ACCOUNT SECTIONS RUNS.   *
001000*                                                                *
001100*    MAINTENANCE HISTORY                                        *
001200*    MMDDYY  INIT  ------------------------------------------   *
001300*    031589  RVP   ORIGINAL COPYBOOK                             *
001400*    051593  DLT   ADDED SAVINGS-VIP AND CHECKING-PYME TYPES     *
001500*    022501  HNK   Y2K - NO DATE FIELDS ON THIS RECORD, NO CHG   *
001600*    100504  RVP   WIDENED ACCT-BALANCE TO S9(11)V99 - OVERFLOW  *
001700*                  ON LARGE BUSINESS SAVINGS ACCOUNTS - PR 4471  *
001800******************************************************************
001900*
002000 01  DB-ACCOUNT-REC.
002100*
002200*        UNIQUE ACCOUNT IDENTIFIER
002300     05  ACCT-ID                      PIC X(10).
002400*
002500*        OWNING CUSTOMER - SELECTION KEY AGAINST DB-CUSTOMER-REC
002600     05  ACCT-CUSTOMER-ID             PIC X(10).
002700*
002800*        ACCOUNT OWNER NAME - INFORMATIONAL ONLY, NOT PRINTED
002900     05  ACCT-CLIENT-NAME             PIC X(30).
003000*
003100*        ACCOUNT TYPE - DRIVES WHICH OF THE FIVE REPORT SECTIONS
003200*        THE ACCOUNT IS PICKED UP BY.  EXACT COMPARE, NO OTHER
003300*        VALUES ARE RECOGNIZED.
003400     05  ACCT-TYPE                    PIC X(13).
003500         88  ACCT-IS-SAVINGS          VALUE 'SAVINGS      '.
003600         88  ACCT-IS-CHECKING         VALUE 'CHECKING     '.
003700         88  ACCT-IS-FIXED-TERM       VALUE 'FIXED_TERM   '.
003800         88  ACCT-IS-SAVINGS-VIP      VALUE 'SAVINGS_VIP  '.
003900         88  ACCT-IS-CHECKING-PYME    VALUE 'CHECKING_PYME'.
004000*
004100*        ACCOUNT NUMBER AS PRINTED ON CUSTOMER STATEMENTS
004200     05  ACCT-NUMBER                  PIC X(16).
004300*
004400*        CURRENT LEDGER BALANCE - SIGNED, MAY BE NEGATIVE ON
004500*        OVERDRAWN CHECKING ACCOUNTS
004600     05  ACCT-BALANCE                 PIC S9(11)V99.
004700*
004800*        COUNT OF MOVEMENTS POSTED IN THE CURRENT PERIOD
004900     05  ACCT-MOVEMENTS               PIC 9(04).
005000*
005100*        ACCOUNT STATUS - E.G. ACTIVE, CLOSED, DORMANT
005200     05  ACCT-STATUS                  PIC X(08).
005300*
005400*    RECORD LENGTH IS 104 BYTES - NO FILLER ADDED, FIELD WIDTHS
005500*    ARE FIXED BY THE DATA SET LAYOUT AGREED WITH DATA CONTROL.
005600*
